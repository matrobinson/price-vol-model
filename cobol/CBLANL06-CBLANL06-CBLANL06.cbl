000100      IDENTIFICATION DIVISION.
000110      PROGRAM-ID.  CBLANL06.
000120      AUTHOR.  A. LINDQUIST.
000130      INSTALLATION.  MERIDIAN DATA SERVICES - BATCH SYSTEMS.
000140      DATE-WRITTEN.  03/14/87.
000150      DATE-COMPILED.
000160      SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000170*****************************************************************
000180* CBLANL06 - PRICE / VOLUME ANALYSIS PREP RUN                   *
000190*                                                               *
000200* READS THE MONTHLY SALES EXTRACT AND THE CALENDAR DATE         *
000210* DIMENSION, CLEANSES THE EXTRACT (DROPS INCOMPLETE AND         *
000220* ZERO-VALUE ROWS), ENRICHES EACH TRANSACTION WITH THE          *
000230* CALENDAR YEAR/QUARTER/MONTH, AND SUMMARIZES REVENUE BY        *
000240* CUSTOMER / PRODUCT / YEAR FOR THE PRICE/VOLUME ANALYSIS       *
000250* SUBSYSTEM.                                                    *
000260*****************************************************************
000270*
000280*    CHANGE LOG
000290*
000300*    03/14/87  AL   CR-0142  INITIAL RELEASE - CLEANSE, ENRICH,
000310*                            SUMMARIZE IN ONE SORT-DRIVEN PASS.
000320*    04/02/87  AL   CR-0151  ADDED DROP-NA EDIT FOR BLANK FIELDS.
000330*    09/19/88  RDW  CR-0304  ZERO-VALUE FILTER NOW IGNORES SIGN.
000340*    11/30/89  RDW  CR-0355  DATE DIMENSION LOADED AS OCCURS TBL
000350*                            INSTEAD OF A FLAT WORK FILE.
000360*    02/08/90  RDW  CR-0402  SEARCH ALL REPLACES THE SEQUENTIAL
000370*                            LOOKUP LOOP AGAINST THE DATE TABLE.
000380*    06/14/91  JMP  CR-0488  ROWS-DROPPED CONTROL COUNT ADDED TO
000390*                            THE OPERATOR LOG.
000400*    01/22/92  JMP  CR-0513  WIDENED GROUP ACCUMULATOR TO
000410*                            S9(11)V99 TO AVOID OVERFLOW.
000420*    08/09/93  JMP  CR-0561  SUMMARY LISTING PAGE BREAK AND
000430*                            HEADING RECYCLE ON OVERFLOW.
000440*    03/17/94  TKS  CR-0619  ADDED UNMATCHED-TRAN INDICATOR TO
000450*                            THE SORT WORK RECORD.
000460*    10/05/95  TKS  CR-0664  BASIS-OF-PREP SWITCH RESERVED FOR
000470*                            FUTURE MONTHLY/QUARTERLY RUNS.
000480*    07/11/96  TKS  CR-0701  CORRECTED CONTROL BREAK ON PRODUCT
000490*                            CHANGE WITHIN SAME CUSTOMER.
000500*    04/23/97  DMH  CR-0745  GROUP COUNT LINE ADDED AS A CONTROL
000510*                            TOTAL ON THE SUMMARY LISTING.
000520*    12/02/98  DMH  CR-0802  YEAR 2000 - DATE KEY WIDENED TO A
000530*                            FULL 4-DIGIT YEAR THROUGHOUT.
000540*    01/06/99  DMH  CR-0811  Y2K CERTIFICATION - DATE DIMENSION
000550*                            KEY VERIFIED GOOD THROUGH 2035.
000560*    05/18/00  DMH  CR-0854  TIGHTENED MISSING-FIELD EDIT ORDER.
000570*    09/09/01  PLK  CR-0901  HEADING TITLE REWORDED PER AUDIT.
000580*    03/02/02  PLK  CR-0933  DROPPED THE RUNTIME SORT VERB - THE
000590*                            CUST/PROD/YEAR TOTALS NOW ACCUMULATE
000600*                            IN AN OCCURS TABLE, SAME AS THE DATE
000610*                            DIMENSION, AND ARE BUBBLE-SORTED
000620*                            BEFORE THE LISTING IS WRITTEN.
000630*    03/02/02  PLK  CR-0933  CLEANSING VALIDATION REWORKED TO THE
000640*                            STANDARD GO TO EXIT-CHAIN SHAPE USED
000650*                            ON THE OTHER EDIT PROGRAMS IN THIS
000660*                            SERIES.
000670*    04/15/02  PLK  CR-0940  ENRICHED RECORD WIDENED TO CARRY THE
000680*                            TRANSACTION DATE KEY, NOT JUST THE
000690*                            YEAR/QUARTER/MONTH DERIVED FROM IT.
000700*
000710      ENVIRONMENT DIVISION.
000720      CONFIGURATION SECTION.
000730      SPECIAL-NAMES.
000740          C01 IS TOP-OF-FORM.
000750      INPUT-OUTPUT SECTION.
000760      FILE-CONTROL.
000770          SELECT TRANS-EXTRACT-FILE
000780              ASSIGN TO TRANDATA
000790              ORGANIZATION IS LINE SEQUENTIAL.
000800          SELECT DIMDATE-EXTRACT-FILE
000810              ASSIGN TO DIMDATE
000820              ORGANIZATION IS LINE SEQUENTIAL.
000830          SELECT SUMMARY-PRTOUT
000840              ASSIGN TO SUMMRPT
000850              ORGANIZATION IS RECORD SEQUENTIAL.
000860      DATA DIVISION.
000870      FILE SECTION.
000880      FD  TRANS-EXTRACT-FILE
000890          LABEL RECORD IS STANDARD
000900          RECORD CONTAINS 84 CHARACTERS
000910          DATA RECORD IS TRANS-EXTRACT-LINE.
000920      01  TRANS-EXTRACT-LINE.
000930          05  TE-TEXT                 PIC X(80).
000940          05  FILLER                  PIC X(04).
000950      FD  DIMDATE-EXTRACT-FILE
000960          LABEL RECORD IS STANDARD
000970          RECORD CONTAINS 44 CHARACTERS
000980          DATA RECORD IS DIMDATE-EXTRACT-LINE.
000990      01  DIMDATE-EXTRACT-LINE.
001000          05  DE-TEXT                 PIC X(40).
001010          05  FILLER                  PIC X(04).
001020      FD  SUMMARY-PRTOUT
001030          LABEL RECORD IS OMITTED
001040          RECORD CONTAINS 132 CHARACTERS
001050          LINAGE IS 60 WITH FOOTING AT 55
001060          DATA RECORD IS PRTLINE.
001070      01  PRTLINE                     PIC X(132).
001080      WORKING-STORAGE SECTION.
001090      01  WS-PROGRAM-SWITCHES.
001100          05  WS-MORE-TRANS           PIC X(03) VALUE "YES".
001110          05  WS-MORE-DIMDATE         PIC X(03) VALUE "YES".
001120          05  WS-TRANS-ERR-SWITCH     PIC X(03) VALUE "NO ".
001130          05  WS-GRP-FOUND-SW         PIC X(03) VALUE "NO ".
001140          05  WS-SORT-MORE-SW         PIC X(03) VALUE "NO ".
001150          05  FILLER                  PIC X(06) VALUE SPACES.
001160      01  WS-INDICATOR-BYTES.
001170          05  WS-TRANS-MATCH-IND      PIC X     VALUE "N".
001180              88  WS-TRANS-MATCHED    VALUE "Y".
001190              88  WS-TRANS-UNMATCHED  VALUE "N".
001200          05  WS-BASIS-OF-PREP        PIC 9     VALUE 3.
001210              88  BASIS-MONTHLY       VALUE 1.
001220              88  BASIS-QUARTERLY     VALUE 2.
001230              88  BASIS-YEARLY        VALUE 3.
001240          05  FILLER                  PIC X(08) VALUE SPACES.
001250      01  WS-WORK-COUNTERS.
001260          05  WS-CNT-TRANS-READ       PIC S9(8) COMP VALUE ZERO.
001270          05  WS-CNT-DATE-ERRORS      PIC S9(8) COMP VALUE ZERO.
001280          05  WS-CNT-MISSING-FLD      PIC S9(8) COMP VALUE ZERO.
001290          05  WS-CNT-BEFORE-ZERO      PIC S9(8) COMP VALUE ZERO.
001300          05  WS-CNT-AFTER-ZERO       PIC S9(8) COMP VALUE ZERO.
001310          05  WS-CNT-DROPPED-ZERO     PIC S9(8) COMP VALUE ZERO.
001320          05  WS-CNT-DIMDATE-ROWS     PIC S9(8) COMP VALUE ZERO.
001330          05  WS-CNT-GROUPS-OUT       PIC S9(8) COMP VALUE ZERO.
001340          05  WS-PCTR                 PIC S9(4) COMP VALUE ZERO.
001350          05  WS-GRP-SRCH-IDX         PIC S9(4) COMP VALUE ZERO.
001360          05  WS-SORT-OUT-IDX         PIC S9(4) COMP VALUE ZERO.
001370          05  WS-SORT-IN-IDX          PIC S9(4) COMP VALUE ZERO.
001380          05  WS-UNLOAD-IDX           PIC S9(4) COMP VALUE ZERO.
001390          05  FILLER                  PIC X(02) VALUE SPACES.
001400      01  DATE-DIM-TABLE.
001410          05  DATE-DIM-ENTRY OCCURS 1 TO 3660 TIMES
001420                  DEPENDING ON WS-CNT-DIMDATE-ROWS
001430                  ASCENDING KEY IS DT-KEY-DATE
001440                  INDEXED BY IDX-DIM-DATE.
001450              10  DT-KEY-DATE         PIC 9(08).
001460              10  DT-KEY-BROKEN REDEFINES DT-KEY-DATE.
001470                  15  DT-KEY-YEAR     PIC 9(04).
001480                  15  DT-KEY-MONTH    PIC 99.
001490                  15  DT-KEY-DAY      PIC 99.
001500              10  DT-YEAR             PIC 9(04).
001510              10  DT-QUARTER          PIC 9.
001520              10  DT-MONTH            PIC 99.
001530              10  FILLER              PIC X(02).
001540      01  WS-TRANS-FIELDS.
001550          05  WS-TRANS-CUSTOMER       PIC X(20).
001560          05  WS-TRANS-PRODUCT        PIC X(20).
001570          05  WS-TRANS-DATE-TEXT      PIC X(10).
001580          05  WS-TRANS-VALUE-TEXT     PIC X(13).
001590          05  WS-TRANS-VALUE-EDITED REDEFINES
001600                  WS-TRANS-VALUE-TEXT PIC -9(9).99.
001610          05  WS-TRANS-VALUE          PIC S9(9)V99 VALUE ZERO.
001620          05  WS-TRANS-YEAR           PIC 9(04) VALUE ZERO.
001630          05  WS-TRANS-QUARTER        PIC 9     VALUE ZERO.
001640          05  WS-TRANS-MONTH          PIC 99    VALUE ZERO.
001650          05  FILLER                  PIC X(09) VALUE SPACES.
001660      01  WS-DIMDATE-FIELDS.
001670          05  WS-DIMDATE-DATE-TEXT    PIC X(10).
001680          05  WS-DIMDATE-YEAR-TEXT    PIC X(04).
001690          05  WS-DIMDATE-QTR-TEXT     PIC X(01).
001700          05  WS-DIMDATE-MTH-TEXT     PIC X(02).
001710          05  WS-DIMDATE-YEAR         PIC 9(04) VALUE ZERO.
001720          05  WS-DIMDATE-QUARTER      PIC 9     VALUE ZERO.
001730          05  WS-DIMDATE-MONTH        PIC 99    VALUE ZERO.
001740          05  FILLER                  PIC X(06) VALUE SPACES.
001750      01  WS-DATE-WORK-AREA.
001760          05  WS-DD-TEXT              PIC XX.
001770          05  WS-MM-TEXT              PIC XX.
001780          05  WS-YYYY-TEXT            PIC X(04).
001790          05  WS-DD-NUM               PIC 99    VALUE ZERO.
001800          05  WS-MM-NUM               PIC 99    VALUE ZERO.
001810          05  WS-YYYY-NUM             PIC 9(04) VALUE ZERO.
001820          05  WS-DATE-KEY-8           PIC 9(08) VALUE ZERO.
001830          05  WS-DATE-KEY-BROKEN REDEFINES
001840                  WS-DATE-KEY-8.
001850              10  WS-DATE-KEY-YYYY    PIC 9(04).
001860              10  WS-DATE-KEY-MM      PIC 99.
001870              10  WS-DATE-KEY-DD      PIC 99.
001880          05  WS-DATE-VALID-SW        PIC X     VALUE "Y".
001890              88  WS-DATE-IS-VALID    VALUE "Y".
001900              88  WS-DATE-IS-INVALID  VALUE "N".
001910          05  FILLER                  PIC X(05) VALUE SPACES.
001920      01  WS-ENRICHED-TRANS.
001930          05  EN-CUSTOMER             PIC X(20).
001940          05  EN-PRODUCT              PIC X(20).
001950          05  EN-DATE-KEY             PIC 9(08).
001960          05  EN-VALUE                PIC S9(09)V99.
001970          05  EN-YEAR                 PIC 9(04).
001980          05  EN-QUARTER              PIC 9.
001990          05  EN-MONTH                PIC 99.
002000          05  EN-MATCH-IND            PIC X.
002010              88  EN-MATCHED          VALUE "Y".
002020              88  EN-UNMATCHED        VALUE "N".
002030          05  FILLER                  PIC X(10).
002040      01  GROUP-TOTAL-TABLE.
002050          05  GROUP-TOTAL-ENTRY OCCURS 1 TO 2000 TIMES
002060                  DEPENDING ON WS-CNT-GROUPS-OUT.
002070              10  GT-CUSTOMER         PIC X(20).
002080              10  GT-PRODUCT          PIC X(20).
002090              10  GT-YEAR             PIC 9(04).
002100              10  GT-TOTAL-VALUE      PIC S9(11)V99.
002110              10  FILLER              PIC X(05).
002120      01  WS-SWAP-HOLD-AREA.
002130          05  FILLER                  PIC X(62).
002140      01  WS-SYSTEM-DATE.
002150          05  WS-SYS-YY               PIC 99.
002160          05  WS-SYS-MM               PIC 99.
002170          05  WS-SYS-DD               PIC 99.
002180          05  FILLER                  PIC X(02) VALUE SPACES.
002190      01  WS-RPT-TITLE-LINE.
002200          05  FILLER                  PIC X(06) VALUE "DATE:".
002210          05  WS-RPT-MM               PIC 99.
002220          05  FILLER                  PIC X     VALUE "/".
002230          05  WS-RPT-DD               PIC 99.
002240          05  FILLER                  PIC X     VALUE "/".
002250          05  WS-RPT-YY               PIC 99.
002260          05  FILLER                  PIC X(33) VALUE SPACES.
002270          05  FILLER                  PIC X(31)
002280              VALUE "PRICE/VOLUME ANALYSIS PREP RUN".
002290          05  FILLER                  PIC X(46) VALUE SPACES.
002300          05  FILLER                  PIC X(06) VALUE "PAGE:".
002310          05  WS-RPT-PCTR             PIC Z9.
002320      01  WS-RPT-SUBTITLE-LINE.
002330          05  FILLER              PIC X(08) VALUE "CBLANL06".
002340          05  FILLER                  PIC X(45) VALUE SPACES.
002350          05  FILLER                  PIC X(30)
002360              VALUE "PRICE / VOLUME SUMMARY LISTING".
002370          05  FILLER                  PIC X(49) VALUE SPACES.
002380      01  WS-RPT-AUTHOR-LINE.
002390          05  FILLER                  PIC X(62) VALUE SPACES.
002400          05  FILLER                  PIC X(19)
002410              VALUE "DATA SERVICES GROUP".
002420          05  FILLER                  PIC X(51) VALUE SPACES.
002430      01  WS-COLUMN-HEADING-1.
002440          05  FILLER                  PIC X(03) VALUE SPACES.
002450          05  FILLER              PIC X(08) VALUE "CUSTOMER".
002460          05  FILLER                  PIC X(14) VALUE SPACES.
002470          05  FILLER                  PIC X(07) VALUE "PRODUCT".
002480          05  FILLER                  PIC X(15) VALUE SPACES.
002490          05  FILLER                  PIC X(04) VALUE "YEAR".
002500          05  FILLER                  PIC X(12) VALUE SPACES.
002510          05  FILLER          PIC X(11) VALUE "TOTAL VALUE".
002520          05  FILLER                  PIC X(58) VALUE SPACES.
002530      01  WS-DETAIL-LINE.
002540          05  WS-DTL-CUSTOMER         PIC X(20).
002550          05  FILLER                  PIC X(05) VALUE SPACES.
002560          05  WS-DTL-PRODUCT          PIC X(20).
002570          05  FILLER                  PIC X(05) VALUE SPACES.
002580          05  WS-DTL-YEAR             PIC 9(04).
002590          05  FILLER                  PIC X(08) VALUE SPACES.
002600          05  WS-DTL-TOTAL-VALUE
002610              PIC $$,$$$,$$$,$$9.99-.
002620          05  FILLER                  PIC X(52) VALUE SPACES.
002630      01  WS-GROUP-COUNT-LINE.
002640          05  FILLER                  PIC X(23) VALUE SPACES.
002650          05  FILLER                  PIC X(20)
002660              VALUE "TOTAL GROUPS WRITTEN".
002670          05  FILLER                  PIC X(02) VALUE ": ".
002680          05  WS-GCL-COUNT            PIC ZZZ,ZZ9.
002690          05  FILLER                  PIC X(80) VALUE SPACES.
002700      01  WS-BLANK-LINE.
002710          05  FILLER                  PIC X(132) VALUE SPACES.
002720      PROCEDURE DIVISION.
002730*****************************************************************
002740* MAINLINE - DRIVES LOAD, CLEANSE/ENRICH, TABLE SORT, UNLOAD.   *
002750*****************************************************************
002760      0000-CBLANL06.
002770          DISPLAY "STARTING PIPELINE".
002780          PERFORM 1000-INIT.
002790          PERFORM 1500-ECHO-COLUMN-LIST.
002800          PERFORM 2000-CLEANSE-TRANS THRU 2000-EXIT.
002810          PERFORM 4500-SORT-GROUP-TABLE THRU 4500-EXIT.
002820          PERFORM 4600-UNLOAD-GROUP-TABLE THRU 4600-EXIT.
002830          PERFORM 3000-CLOSING.
002840          STOP RUN.
002850*
002860*    1000-INIT OPENS THE THREE FILES AND PRELOADS THE DATE
002870*    DIMENSION TABLE BEFORE ANY TRANSACTION IS TOUCHED.
002880*
002890      1000-INIT.
002900          ACCEPT WS-SYSTEM-DATE FROM DATE.
002910          MOVE WS-SYS-MM TO WS-RPT-MM.
002920          MOVE WS-SYS-DD TO WS-RPT-DD.
002930          MOVE WS-SYS-YY TO WS-RPT-YY.
002940          OPEN INPUT TRANS-EXTRACT-FILE.
002950          OPEN INPUT DIMDATE-EXTRACT-FILE.
002960          OPEN OUTPUT SUMMARY-PRTOUT.
002970          PERFORM 1100-LOAD-DATE-DIMENSION THRU 1100-EXIT.
002980          CLOSE DIMDATE-EXTRACT-FILE.
002990          PERFORM 9900-HEADING.
003000      1100-LOAD-DATE-DIMENSION.
003010          PERFORM 9200-READ-DIMDATE-RECORD.
003020          PERFORM 9200-READ-DIMDATE-RECORD.
003030          PERFORM 1150-BUILD-DIMDATE-ROW
003040              UNTIL WS-MORE-DIMDATE = "NO ".
003050      1100-EXIT.
003060          EXIT.
003070      1150-BUILD-DIMDATE-ROW.
003080          PERFORM 1160-PARSE-DIMDATE-TEXT THRU 1160-EXIT.
003090          ADD 1 TO WS-CNT-DIMDATE-ROWS.
003100          MOVE WS-DATE-KEY-8 TO
003110              DT-KEY-DATE (WS-CNT-DIMDATE-ROWS).
003120          MOVE WS-DIMDATE-YEAR TO
003130              DT-YEAR (WS-CNT-DIMDATE-ROWS).
003140          MOVE WS-DIMDATE-QUARTER TO
003150              DT-QUARTER (WS-CNT-DIMDATE-ROWS).
003160          MOVE WS-DIMDATE-MONTH TO
003170              DT-MONTH (WS-CNT-DIMDATE-ROWS).
003180          PERFORM 9200-READ-DIMDATE-RECORD.
003190*
003200*    1160-PARSE-DIMDATE-TEXT BREAKS THE CSV LINE INTO ITS
003210*    FOUR FIELDS AND THE DATE TEXT INTO DD/MM/YYYY PARTS.
003220*
003230      1160-PARSE-DIMDATE-TEXT.
003240          UNSTRING DE-TEXT DELIMITED BY ","
003250              INTO WS-DIMDATE-DATE-TEXT
003260                   WS-DIMDATE-YEAR-TEXT
003270                   WS-DIMDATE-QTR-TEXT
003280                   WS-DIMDATE-MTH-TEXT.
003290          MOVE WS-DIMDATE-YEAR-TEXT TO WS-DIMDATE-YEAR.
003300          MOVE WS-DIMDATE-QTR-TEXT TO WS-DIMDATE-QUARTER.
003310          MOVE WS-DIMDATE-MTH-TEXT TO WS-DIMDATE-MONTH.
003320          UNSTRING WS-DIMDATE-DATE-TEXT DELIMITED BY "/"
003330              INTO WS-DD-TEXT WS-MM-TEXT WS-YYYY-TEXT.
003340          MOVE WS-DD-TEXT TO WS-DD-NUM.
003350          MOVE WS-MM-TEXT TO WS-MM-NUM.
003360          MOVE WS-YYYY-TEXT TO WS-YYYY-NUM.
003370          MOVE WS-YYYY-NUM TO WS-DATE-KEY-YYYY.
003380          MOVE WS-MM-NUM TO WS-DATE-KEY-MM.
003390          MOVE WS-DD-NUM TO WS-DATE-KEY-DD.
003400      1160-EXIT.
003410          EXIT.
003420*
003430*    1500-ECHO-COLUMN-LIST GIVES THE OPERATOR A DIAGNOSTIC
003440*    ECHO OF THE ENRICHED AND SUMMARY COLUMN NAMES.
003450*
003460      1500-ECHO-COLUMN-LIST.
003470          DISPLAY "ENRICHED COLS - CUSTOMER PRODUCT DATE".
003480          DISPLAY "VALUE YEAR QUARTER MONTH MATCH-IND".
003490          DISPLAY "SUMMARY COLS - CUSTOMER PRODUCT YEAR".
003500          DISPLAY "TOTAL-VALUE".
003510*****************************************************************
003520* CLEANSE, VALIDATE, ENRICH, AND ACCUMULATE EACH TRANSACTION.   *
003530*****************************************************************
003540      2000-CLEANSE-TRANS.
003550          DISPLAY "DATE COLUMN CONVERTED - FORMAT DD/MM/YYYY".
003560          PERFORM 9100-READ-TRANS-RECORD.
003570          PERFORM 9100-READ-TRANS-RECORD.
003580          PERFORM 2100-PROCESS-ONE-TRANS THRU 2100-EXIT
003590              UNTIL WS-MORE-TRANS = "NO ".
003600          PERFORM 2600-REPORT-ZERO-FILTER.
003610      2000-EXIT.
003620          EXIT.
003630      2100-PROCESS-ONE-TRANS.
003640          ADD 1 TO WS-CNT-TRANS-READ.
003650          PERFORM 2200-PARSE-TRANS-TEXT THRU 2200-EXIT.
003660          PERFORM 2300-VALIDATE-TRANS THRU 2300-EXIT.
003670          IF WS-TRANS-ERR-SWITCH = "NO "
003680              ADD 1 TO WS-CNT-BEFORE-ZERO
003690              IF WS-TRANS-VALUE NOT EQUAL TO ZERO
003700                  ADD 1 TO WS-CNT-AFTER-ZERO
003710                  PERFORM 2500-ENRICH-TRANS-RECORD
003720                      THRU 2500-EXIT
003730              END-IF
003740          END-IF.
003750          PERFORM 9100-READ-TRANS-RECORD.
003760      2100-EXIT.
003770          EXIT.
003780*
003790*    2200-PARSE-TRANS-TEXT SPLITS THE CSV LINE AND DE-EDITS
003800*    THE VALUE TEXT BACK INTO A SIGNED NUMERIC FIELD.
003810*
003820      2200-PARSE-TRANS-TEXT.
003830          UNSTRING TE-TEXT DELIMITED BY ","
003840              INTO WS-TRANS-CUSTOMER
003850                   WS-TRANS-PRODUCT
003860                   WS-TRANS-DATE-TEXT
003870                   WS-TRANS-VALUE-TEXT.
003880          IF WS-TRANS-VALUE-TEXT NOT EQUAL TO SPACES
003890              MOVE WS-TRANS-VALUE-EDITED TO WS-TRANS-VALUE
003900          END-IF.
003910      2200-EXIT.
003920          EXIT.
003930*
003940*    2300-VALIDATE-TRANS - DROP-NA / DATE EDIT, SAME GO TO
003950*    EXIT-CHAIN SHAPE AS THE OTHER EDIT PROGRAMS IN THIS
003960*    SERIES.  FIRST BAD FIELD STOPS THE CHAIN COLD.   CR-0933
003970*
003980      2300-VALIDATE-TRANS.
003990          MOVE "YES" TO WS-TRANS-ERR-SWITCH.
004000              IF WS-TRANS-CUSTOMER = SPACES
004010                  ADD 1 TO WS-CNT-MISSING-FLD
004020                  GO TO 2300-EXIT
004030              END-IF.
004040              IF WS-TRANS-PRODUCT = SPACES
004050                  ADD 1 TO WS-CNT-MISSING-FLD
004060                  GO TO 2300-EXIT
004070              END-IF.
004080              IF WS-TRANS-DATE-TEXT = SPACES
004090                  ADD 1 TO WS-CNT-MISSING-FLD
004100                  GO TO 2300-EXIT
004110              END-IF.
004120              IF WS-TRANS-VALUE-TEXT = SPACES
004130                  ADD 1 TO WS-CNT-MISSING-FLD
004140                  GO TO 2300-EXIT
004150              END-IF.
004160              PERFORM 2350-CONVERT-TRANS-DATE THRU 2350-EXIT.
004170              IF WS-DATE-IS-INVALID
004180                  ADD 1 TO WS-CNT-DATE-ERRORS
004190                  GO TO 2300-EXIT
004200              END-IF.
004210          MOVE "NO " TO WS-TRANS-ERR-SWITCH.
004220      2300-EXIT.
004230          EXIT.
004240*
004250*    2350-CONVERT-TRANS-DATE - STRICT DD/MM/YYYY CONVERSION.
004260*    LEAVES WS-DATE-VALID-SW SET FOR THE CALLER TO TEST.
004270*
004280      2350-CONVERT-TRANS-DATE.
004290          MOVE "Y" TO WS-DATE-VALID-SW.
004300          UNSTRING WS-TRANS-DATE-TEXT DELIMITED BY "/"
004310              INTO WS-DD-TEXT WS-MM-TEXT WS-YYYY-TEXT.
004320          IF WS-DD-TEXT NOT NUMERIC
004330             OR WS-MM-TEXT NOT NUMERIC
004340             OR WS-YYYY-TEXT NOT NUMERIC
004350              MOVE "N" TO WS-DATE-VALID-SW
004360              GO TO 2350-EXIT
004370          END-IF.
004380          MOVE WS-DD-TEXT TO WS-DD-NUM.
004390          MOVE WS-MM-TEXT TO WS-MM-NUM.
004400          MOVE WS-YYYY-TEXT TO WS-YYYY-NUM.
004410          IF WS-DD-NUM < 1 OR WS-DD-NUM > 31
004420             OR WS-MM-NUM < 1 OR WS-MM-NUM > 12
004430              MOVE "N" TO WS-DATE-VALID-SW
004440              GO TO 2350-EXIT
004450          END-IF.
004460          MOVE WS-YYYY-NUM TO WS-DATE-KEY-YYYY.
004470          MOVE WS-MM-NUM TO WS-DATE-KEY-MM.
004480          MOVE WS-DD-NUM TO WS-DATE-KEY-DD.
004490      2350-EXIT.
004500          EXIT.
004510*
004520*    2500-ENRICH-TRANS-RECORD - LEFT JOIN AGAINST THE DATE
004530*    DIMENSION BY BINARY SEARCH ON THE 8-DIGIT DATE KEY, THEN
004540*    HANDS THE ENRICHED ROW TO THE GROUP TOTAL TABLE.
004550*
004560      2500-ENRICH-TRANS-RECORD.
004570          MOVE "N" TO WS-TRANS-MATCH-IND.
004580          MOVE ZERO TO WS-TRANS-YEAR WS-TRANS-QUARTER
004590              WS-TRANS-MONTH.
004600          IF WS-CNT-DIMDATE-ROWS GREATER THAN ZERO
004610              SEARCH ALL DATE-DIM-ENTRY
004620                  WHEN DT-KEY-DATE (IDX-DIM-DATE) =
004630                          WS-DATE-KEY-8
004640                      MOVE "Y" TO WS-TRANS-MATCH-IND
004650                      MOVE DT-YEAR (IDX-DIM-DATE)
004660                          TO WS-TRANS-YEAR
004670                      MOVE DT-QUARTER (IDX-DIM-DATE)
004680                          TO WS-TRANS-QUARTER
004690                      MOVE DT-MONTH (IDX-DIM-DATE)
004700                          TO WS-TRANS-MONTH
004710              END-SEARCH
004720          END-IF.
004730          MOVE WS-TRANS-CUSTOMER TO EN-CUSTOMER.
004740          MOVE WS-TRANS-PRODUCT TO EN-PRODUCT.
004750          MOVE WS-DATE-KEY-8 TO EN-DATE-KEY.
004760          MOVE WS-TRANS-VALUE TO EN-VALUE.
004770          MOVE WS-TRANS-YEAR TO EN-YEAR.
004780          MOVE WS-TRANS-QUARTER TO EN-QUARTER.
004790          MOVE WS-TRANS-MONTH TO EN-MONTH.
004800          MOVE WS-TRANS-MATCH-IND TO EN-MATCH-IND.
004810          PERFORM 4100-ACCUMULATE-GROUP THRU 4100-EXIT.
004820      2500-EXIT.
004830          EXIT.
004840      2600-REPORT-ZERO-FILTER.
004850          COMPUTE WS-CNT-DROPPED-ZERO =
004860              WS-CNT-BEFORE-ZERO - WS-CNT-AFTER-ZERO.
004870          DISPLAY "REMOVING ZEROS".
004880          DISPLAY "ROWS DROPPED " WS-CNT-DROPPED-ZERO.           CR0488  
004890*****************************************************************
004900* GROUP TOTAL TABLE - KEYED ACCUMULATOR, SUBSCRIPT LOOKUP,      *
004910* REPLACES THE OLD SORT-DRIVEN CONTROL BREAK.   CR-0933         *
004920*****************************************************************
004930      4100-ACCUMULATE-GROUP.
004940          MOVE 1 TO WS-GRP-SRCH-IDX.
004950          MOVE "NO " TO WS-GRP-FOUND-SW.
004960          PERFORM 4110-SEARCH-GROUP-ENTRY THRU 4110-EXIT
004970              UNTIL WS-GRP-FOUND-SW = "YES"
004980                 OR WS-GRP-SRCH-IDX > WS-CNT-GROUPS-OUT.
004990          IF WS-GRP-FOUND-SW = "YES"
005000              ADD EN-VALUE TO GT-TOTAL-VALUE (WS-GRP-SRCH-IDX)
005010          ELSE
005020              PERFORM 4150-ADD-GROUP-ENTRY THRU 4150-EXIT
005030          END-IF.
005040      4100-EXIT.
005050          EXIT.
005060*
005070*    4110-SEARCH-GROUP-ENTRY STEPS THE SUBSCRIPT ONE ENTRY AT
005080*    A TIME LOOKING FOR A MATCHING CUST/PROD/YEAR KEY.
005090*
005100      4110-SEARCH-GROUP-ENTRY.
005110          IF GT-CUSTOMER (WS-GRP-SRCH-IDX) = EN-CUSTOMER
005120             AND GT-PRODUCT (WS-GRP-SRCH-IDX) = EN-PRODUCT
005130             AND GT-YEAR (WS-GRP-SRCH-IDX) = EN-YEAR
005140              MOVE "YES" TO WS-GRP-FOUND-SW
005150          ELSE
005160              ADD 1 TO WS-GRP-SRCH-IDX
005170          END-IF.
005180      4110-EXIT.
005190          EXIT.
005200      4150-ADD-GROUP-ENTRY.
005210          ADD 1 TO WS-CNT-GROUPS-OUT.
005220          MOVE EN-CUSTOMER TO GT-CUSTOMER (WS-CNT-GROUPS-OUT).
005230          MOVE EN-PRODUCT TO GT-PRODUCT (WS-CNT-GROUPS-OUT).
005240          MOVE EN-YEAR TO GT-YEAR (WS-CNT-GROUPS-OUT).
005250          MOVE EN-VALUE TO GT-TOTAL-VALUE (WS-CNT-GROUPS-OUT).
005260      4150-EXIT.
005270          EXIT.
005280*
005290*    4500-SORT-GROUP-TABLE - BUBBLE SORT ON CUST/PROD/YEAR SO
005300*    THE LISTING COMES OUT IN THE SAME ORDER THE OLD SORT
005310*    VERB USED TO GIVE US.   CR-0933
005320*
005330      4500-SORT-GROUP-TABLE.
005340          MOVE "YES" TO WS-SORT-MORE-SW.
005350          PERFORM 4510-BUBBLE-PASS THRU 4510-EXIT
005360              UNTIL WS-SORT-MORE-SW = "NO ".
005370      4500-EXIT.
005380          EXIT.
005390      4510-BUBBLE-PASS.
005400          MOVE "NO " TO WS-SORT-MORE-SW.
005410          MOVE 1 TO WS-SORT-OUT-IDX.
005420          PERFORM 4520-BUBBLE-COMPARE THRU 4520-EXIT
005430              UNTIL WS-SORT-OUT-IDX >= WS-CNT-GROUPS-OUT.
005440      4510-EXIT.
005450          EXIT.
005460      4520-BUBBLE-COMPARE.
005470          COMPUTE WS-SORT-IN-IDX = WS-SORT-OUT-IDX + 1.
005480          IF GT-CUSTOMER (WS-SORT-OUT-IDX) >
005490                  GT-CUSTOMER (WS-SORT-IN-IDX)
005500              PERFORM 4530-SWAP-ENTRIES THRU 4530-EXIT
005510          ELSE
005520              IF GT-CUSTOMER (WS-SORT-OUT-IDX) =
005530                      GT-CUSTOMER (WS-SORT-IN-IDX)
005540                 AND GT-PRODUCT (WS-SORT-OUT-IDX) >
005550                      GT-PRODUCT (WS-SORT-IN-IDX)
005560                  PERFORM 4530-SWAP-ENTRIES THRU 4530-EXIT
005570              ELSE
005580                  IF GT-CUSTOMER (WS-SORT-OUT-IDX) =
005590                          GT-CUSTOMER (WS-SORT-IN-IDX)
005600                     AND GT-PRODUCT (WS-SORT-OUT-IDX) =
005610                          GT-PRODUCT (WS-SORT-IN-IDX)
005620                     AND GT-YEAR (WS-SORT-OUT-IDX) >
005630                          GT-YEAR (WS-SORT-IN-IDX)
005640                      PERFORM 4530-SWAP-ENTRIES THRU 4530-EXIT
005650                  END-IF
005660              END-IF
005670          END-IF.
005680          ADD 1 TO WS-SORT-OUT-IDX.
005690      4520-EXIT.
005700          EXIT.
005710      4530-SWAP-ENTRIES.
005720          MOVE GROUP-TOTAL-ENTRY (WS-SORT-OUT-IDX)
005730              TO WS-SWAP-HOLD-AREA.
005740          MOVE GROUP-TOTAL-ENTRY (WS-SORT-IN-IDX)
005750              TO GROUP-TOTAL-ENTRY (WS-SORT-OUT-IDX).
005760          MOVE WS-SWAP-HOLD-AREA TO
005770              GROUP-TOTAL-ENTRY (WS-SORT-IN-IDX).
005780          MOVE "YES" TO WS-SORT-MORE-SW.
005790      4530-EXIT.
005800          EXIT.
005810      4600-UNLOAD-GROUP-TABLE.
005820          MOVE 1 TO WS-UNLOAD-IDX.
005830          PERFORM 4610-WRITE-ONE-GROUP THRU 4610-EXIT
005840              UNTIL WS-UNLOAD-IDX > WS-CNT-GROUPS-OUT.
005850      4600-EXIT.
005860          EXIT.
005870      4610-WRITE-ONE-GROUP.
005880          MOVE GT-CUSTOMER (WS-UNLOAD-IDX) TO WS-DTL-CUSTOMER.
005890          MOVE GT-PRODUCT (WS-UNLOAD-IDX) TO WS-DTL-PRODUCT.
005900          MOVE GT-YEAR (WS-UNLOAD-IDX) TO WS-DTL-YEAR.
005910          MOVE GT-TOTAL-VALUE (WS-UNLOAD-IDX)
005920              TO WS-DTL-TOTAL-VALUE.
005930          WRITE PRTLINE FROM WS-DETAIL-LINE
005940              AFTER ADVANCING 1 LINE
005950                  AT EOP
005960                      PERFORM 9900-HEADING.
005970          ADD 1 TO WS-UNLOAD-IDX.
005980      4610-EXIT.
005990          EXIT.
006000*****************************************************************
006010* COMMON I/O AND REPORT-HEADING UTILITY PARAGRAPHS.             *
006020*****************************************************************
006030      9100-READ-TRANS-RECORD.
006040          READ TRANS-EXTRACT-FILE
006050              AT END
006060                  MOVE "NO " TO WS-MORE-TRANS.
006070      9200-READ-DIMDATE-RECORD.
006080          READ DIMDATE-EXTRACT-FILE
006090              AT END
006100                  MOVE "NO " TO WS-MORE-DIMDATE.
006110      9900-HEADING.
006120          ADD 1 TO WS-PCTR.
006130          MOVE WS-PCTR TO WS-RPT-PCTR.
006140          WRITE PRTLINE FROM WS-RPT-TITLE-LINE
006150              AFTER ADVANCING PAGE.
006160          WRITE PRTLINE FROM WS-RPT-SUBTITLE-LINE
006170              AFTER ADVANCING 1 LINE.
006180          WRITE PRTLINE FROM WS-RPT-AUTHOR-LINE
006190              AFTER ADVANCING 1 LINE.
006200          WRITE PRTLINE FROM WS-BLANK-LINE
006210              AFTER ADVANCING 1 LINE.
006220          WRITE PRTLINE FROM WS-COLUMN-HEADING-1
006230              AFTER ADVANCING 2 LINES.
006240          WRITE PRTLINE FROM WS-BLANK-LINE
006250              AFTER ADVANCING 1 LINE.
006260*
006270*    3000-CLOSING WRITES THE CONTROL-TOTAL LINE AND CLOSES
006280*    OUT THE RUN.   CR-0745
006290*
006300      3000-CLOSING.
006310          MOVE WS-CNT-GROUPS-OUT TO WS-GCL-COUNT.
006320          WRITE PRTLINE FROM WS-GROUP-COUNT-LINE
006330              AFTER ADVANCING 3 LINES.
006340          CLOSE TRANS-EXTRACT-FILE.
006350          CLOSE SUMMARY-PRTOUT.
